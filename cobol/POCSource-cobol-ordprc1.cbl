000100***************************************************************           
000200* PROGRAM:     ORDPRC1                                                    
000300*                                                                         
000400* AUTHOR:      R J HALVERSEN                                              
000500*                                                                         
000600* DESCRIPTION: NIGHTLY ORDER PROCESSING AND PRICING RUN FOR               
000700*              THE TAKE-OUT ORDER SYSTEM.  LOADS THE MENU ITEM            
000800*              CATALOG INTO AN IN-MEMORY TABLE, THEN MATCHES              
000900*              THE ORDER HEADER FILE AGAINST THE ORDER LINE               
001000*              FILE (HEADER/DETAIL BY ORDER ID), VALIDATES                
001100*              EACH LINE, PRICES EACH ORDER, FIRES THE HIGH-              
001200*              VALUE SMS NOTIFICATION, POSTS DELIVERED ORDERS             
001300*              AGAINST CATALOG STOCK, AND PRODUCES THE UPDATED            
001400*              CATALOG, THE PRICED ORDER FILE, THE SMS                    
001500*              NOTIFICATION LOG AND THE ORDER SUMMARY REPORT.             
001600*                                                                         
001700* MAINTENANCE HISTORY                                                     
001800*   DATE      BY    REQUEST    DESCRIPTION                                
001900*   --------  ----  ---------  -------------------------------            
002000*   03/14/94  RJH   WO-0118    ORIGINAL PROGRAM.  CATALOG LOAD,           
002100*                              HEADER/DETAIL MATCH, PRICING AND           
002200*                              THE ORDER SUMMARY REPORT.                  
002300*   07/19/95  DLK   WO-0177    ADDED ORD-STATUS VALIDATION AND            
002400*                              THE FIVE VALID STATUS CODES.               
002500*   01/22/96  RJH   WO-0201    ADDED THE SMS NOTIFICATION LOG             
002600*                              FOR ORDERS OVER $50.00.                    
002700*   11/02/96  DLK   WO-0240    WIDENED ITEM-NAME ON THE                   
002800*                              CATALOG (SEE ITEMCPY) TO 20                
002900*                              CHARACTERS.                                
003000*   02/08/97  DLK   WO-0255    WIDENED THE LINE COUNT TO 3                
003100*                              DIGITS - SEE ORDLCPY.                      
003200*   08/14/97  RJH   WO-0266    ADDED INVENTORY POSTING FOR                
003300*                              DELIVERED ORDERS.  QUANTITY ON             
003400*                              HAND IS NOW FLOORED AT ZERO AND            
003500*                              A SHORTAGE IS COUNTED RATHER               
003600*                              THAN LEFT TO GO NEGATIVE.                  
003700*   09/09/98  SLT   Y2K-0007   Y2K REMEDIATION - REVIEWED.  NO            
003800*                              DATES ARE STORED BY THIS RUN,              
003900*                              NO CODE CHANGE REQUIRED.                   
004000*   03/03/00  SLT   WO-0312    CONFIRMED CLEAN CENTURY ROLLOVER           
004100*                              ON THE FIRST RUN OF 2000.                  
004200*   06/21/01  RJH   WO-0331    ADDED TRAILING FILLER TO THE               
004300*                              CATALOG AND LINE RECORDS FOR               
004400*                              FUTURE EXPANSION FIELDS.                   
004500*   10/15/02  KTO   WO-0358    ZERO-LINE ORDERS NOW PRICE AT              
004600*                              0.00 INSTEAD OF REJECTING - SEE            
004700*                              300-MATCH-ORDER-LINES.                     
004800***************************************************************           
004900 IDENTIFICATION DIVISION.                                                 
005000 PROGRAM-ID.    ORDPRC1.                                                  
005100 AUTHOR.        R J HALVERSEN.                                            
005200 INSTALLATION.  COBOL DEVELOPMENT CENTER.                                 
005300 DATE-WRITTEN.  03/14/94.                                                 
005400 DATE-COMPILED.                                                           
005500 SECURITY.      NON-CONFIDENTIAL.                                         
005600*                                                                         
005700 ENVIRONMENT DIVISION.                                                    
005800 CONFIGURATION SECTION.                                                   
005900 SOURCE-COMPUTER.  IBM-390.                                               
006000 OBJECT-COMPUTER.  IBM-390.                                               
006100 SPECIAL-NAMES.                                                           
006200     C01 IS TOP-OF-FORM                                                   
006300     CLASS VALID-STATUS-LTR IS 'N' 'P' 'R' 'D' 'C'.                       
006400*                                                                         
006500 INPUT-OUTPUT SECTION.                                                    
006600 FILE-CONTROL.                                                            
006700     SELECT ITEM-CATALOG-FILE ASSIGN TO ITEMIN                            
006800         ACCESS MODE IS SEQUENTIAL                                        
006900         FILE STATUS IS WS-ITEMIN-STATUS.                                 
007000*                                                                         
007100     SELECT ITEM-CATALOG-FILE-OUT ASSIGN TO ITEMOUT                       
007200         ACCESS MODE IS SEQUENTIAL                                        
007300         FILE STATUS IS WS-ITEMOUT-STATUS.                                
007400*                                                                         
007500     SELECT ORDER-HEADER-FILE ASSIGN TO ORDHDRIN                          
007600         ACCESS MODE IS SEQUENTIAL                                        
007700         FILE STATUS IS WS-ORDHDR-STATUS.                                 
007800*                                                                         
007900     SELECT ORDER-LINE-FILE ASSIGN TO ORDLNIN                             
008000         ACCESS MODE IS SEQUENTIAL                                        
008100         FILE STATUS IS WS-ORDLN-STATUS.                                  
008200*                                                                         
008300     SELECT PRICED-ORDER-FILE ASSIGN TO ORDOUT                            
008400         ACCESS MODE IS SEQUENTIAL                                        
008500         FILE STATUS IS WS-ORDOUT-STATUS.                                 
008600*                                                                         
008700     SELECT NOTIFY-LOG-FILE ASSIGN TO NOTIFLOG                            
008800         FILE STATUS IS WS-NOTIFY-STATUS.                                 
008900*                                                                         
009000     SELECT REPORT-FILE ASSIGN TO ORDRPT                                  
009100         FILE STATUS IS WS-REPORT-STATUS.                                 
009200*                                                                         
009300***************************************************************           
009400 DATA DIVISION.                                                           
009500 FILE SECTION.                                                            
009600*                                                                         
009700 FD  ITEM-CATALOG-FILE                                                    
009800     RECORDING MODE IS F                                                  
009900     BLOCK CONTAINS 0 RECORDS.                                            
010000 01  ITEM-REC-FD                  PIC X(46).                              
010100*                                                                         
010200 FD  ITEM-CATALOG-FILE-OUT                                                
010300     RECORDING MODE IS F                                                  
010400     BLOCK CONTAINS 0 RECORDS.                                            
010500 01  ITEM-OUT-REC-FD               PIC X(46).                             
010600*                                                                         
010700 FD  ORDER-HEADER-FILE                                                    
010800     RECORDING MODE IS F                                                  
010900     BLOCK CONTAINS 0 RECORDS.                                            
011000 01  ORD-HDR-REC-FD                PIC X(92).                             
011100*                                                                         
011200 FD  ORDER-LINE-FILE                                                      
011300     RECORDING MODE IS F                                                  
011400     BLOCK CONTAINS 0 RECORDS.                                            
011500 01  ORD-LINE-REC-FD               PIC X(18).                             
011600*                                                                         
011700 FD  PRICED-ORDER-FILE                                                    
011800     RECORDING MODE IS F                                                  
011900     BLOCK CONTAINS 0 RECORDS.                                            
012000 01  PRICED-ORDER-REC-FD           PIC X(108).                            
012100*                                                                         
012200 FD  NOTIFY-LOG-FILE                                                      
012300     RECORDING MODE IS F                                                  
012400     BLOCK CONTAINS 0 RECORDS.                                            
012500 01  NOTIFY-REC                    PIC X(80).                             
012600 01  NOTIFY-MSG-LINE REDEFINES NOTIFY-REC.                                
012700     05  NOTIFY-MSG-TEXT             PIC X(80).                           
012800*                                                                         
012900 FD  REPORT-FILE                                                          
013000     RECORDING MODE IS F.                                                 
013100 01  REPORT-RECORD                 PIC X(132).                            
013200*                                                                         
013300***************************************************************           
013400 WORKING-STORAGE SECTION.                                                 
013500***************************************************************           
013600*                                                                         
013700 01  SYSTEM-DATE-AND-TIME.                                                
013800     05  CURRENT-DATE.                                                    
013900         10  CURRENT-YEAR            PIC 9(02).                           
014000         10  CURRENT-MONTH           PIC 9(02).                           
014100         10  CURRENT-DAY             PIC 9(02).                           
014200     05  CURRENT-TIME.                                                    
014300         10  CURRENT-HOUR            PIC 9(02).                           
014400         10  CURRENT-MINUTE          PIC 9(02).                           
014500         10  CURRENT-SECOND          PIC 9(02).                           
014600         10  CURRENT-HNDSEC          PIC 9(02).                           
014700     05  FILLER                      PIC X(02).                           
014800 01  CURRENT-DATE-NUMERIC REDEFINES CURRENT-DATE                          
014900                                     PIC 9(06).                           
015000*                                                                         
015100 01  WS-STATUS-TEST                 PIC X(02).                            
015200 01  WS-STATUS-TEST-N REDEFINES WS-STATUS-TEST                            
015300                                     PIC S9(03) COMP-3.                   
015400*                                                                         
015500 01  WS-FIELDS.                                                           
015600     05  WS-ITEMIN-STATUS           PIC X(02)  VALUE SPACES.              
015700         88  ITEMIN-OK                 VALUE '00'.                        
015800     05  WS-ITEMOUT-STATUS          PIC X(02)  VALUE SPACES.              
015900         88  ITEMOUT-OK                VALUE '00'.                        
016000     05  WS-ORDHDR-STATUS           PIC X(02)  VALUE SPACES.              
016100         88  ORDHDR-OK                 VALUE '00'.                        
016200     05  WS-ORDLN-STATUS            PIC X(02)  VALUE SPACES.              
016300         88  ORDLN-OK                  VALUE '00'.                        
016400     05  WS-ORDOUT-STATUS           PIC X(02)  VALUE SPACES.              
016500         88  ORDOUT-OK                 VALUE '00'.                        
016600     05  WS-NOTIFY-STATUS           PIC X(02)  VALUE SPACES.              
016700         88  NOTIFY-OK                 VALUE '00'.                        
016800     05  WS-REPORT-STATUS           PIC X(02)  VALUE SPACES.              
016900         88  REPORT-OK                 VALUE '00'.                        
017000     05  WS-ORDHDR-EOF              PIC X(01)  VALUE 'N'.                 
017100     05  WS-ORDLN-EOF               PIC X(01)  VALUE 'N'.                 
017200     05  WS-ORDER-REJECTED          PIC X(01)  VALUE 'N'.                 
017300     05  WS-ITEM-FOUND              PIC X(01)  VALUE 'N'.                 
017400     05  WS-CURR-ORD-ID             PIC 9(06)  VALUE ZERO.                
017500     05  FILLER                     PIC X(02).                            
017600*                                                                         
017700 77  WS-ITEM-TABLE-COUNT            PIC S9(04) COMP VALUE ZERO.           
017800 77  WS-OLW-COUNT                   PIC S9(04) COMP VALUE ZERO.           
017900 77  WS-OLW-SUB                     PIC S9(04) COMP VALUE ZERO.           
018000 77  WS-LINE-AMOUNT                 PIC S9(08)V99   VALUE ZERO.           
018100*                                                                         
018200 01  WS-ITEM-TABLE.                                                       
018300     05  WS-ITEM-ENTRY OCCURS 500 TIMES                                   
018400               ASCENDING KEY IS WS-ITM-ID                                 
018500               INDEXED BY WS-ITM-IDX.                                     
018600         10  WS-ITM-ID                PIC 9(05).                          
018700         10  WS-ITM-NAME              PIC X(20).                          
018800         10  WS-ITM-PRICE             PIC S9(08)V99.                      
018900         10  WS-ITM-QTY               PIC 9(05).                          
019000         10  FILLER                   PIC X(06).                          
019100*                                                                         
019200 01  WS-ITEM-READ-AREA.                                                   
019300     COPY ITEMCPY REPLACING ==:TAG:== BY ==RDITM==.                       
019400*                                                                         
019500 01  WS-ITEM-OUT-REC.                                                     
019600     COPY ITEMCPY REPLACING ==:TAG:== BY ==ITMOUT==.                      
019700*                                                                         
019800 01  WS-ORDER-HDR.                                                        
019900     COPY ORDHCPY REPLACING ==:TAG:== BY ==WS-ORD==.                      
020000*                                                                         
020100 01  WS-ORDER-LINE.                                                       
020200     COPY ORDLCPY REPLACING ==:TAG:== BY ==WS-OL==.                       
020300*                                                                         
020400 01  WS-ORDER-LINE-WORK-TABLE.                                            
020500     05  WS-OLW-ENTRY OCCURS 50 TIMES.                                    
020600         10  WS-OLW-ITEM-IDX          PIC S9(04) COMP.                    
020700         10  WS-OLW-ITEM-COUNT        PIC 9(03).                          
020800         10  FILLER                   PIC X(01).                          
020900     05  FILLER                       PIC X(02).                          
021000*                                                                         
021100 01  PRICED-ORDER-REC.                                                    
021200     COPY ORDHCPY REPLACING ==:TAG:== BY ==PO==.                          
021300     05  PO-TOTAL-PRICE               PIC S9(08)V99.                      
021400     05  PO-SMS-FLAG                  PIC X(01).                          
021500     05  FILLER                       PIC X(05).                          
021600*                                                                         
021700 01  WS-NOTIFY-LINE.                                                      
021800     05  FILLER                       PIC X(12)                           
021900               VALUE 'SMS sent to '.                                      
022000     05  WS-NOTIFY-PHONE              PIC X(15).                          
022100     05  FILLER                       PIC X(53)  VALUE SPACES.            
022200*                                                                         
022300 01  WS-CONTROL-TOTALS.                                                   
022400     05  WS-ORDERS-READ               PIC S9(07) COMP-3 VALUE 0.          
022500     05  WS-ORDERS-PRICED             PIC S9(07) COMP-3 VALUE 0.          
022600     05  WS-ORDERS-REJECTED           PIC S9(07) COMP-3 VALUE 0.          
022700     05  WS-LINES-READ                PIC S9(07) COMP-3 VALUE 0.          
022800     05  WS-LINES-REJECTED            PIC S9(07) COMP-3 VALUE 0.          
022900     05  WS-SMS-SENT-COUNT            PIC S9(07) COMP-3 VALUE 0.          
023000     05  WS-INV-SHORT-COUNT           PIC S9(07) COMP-3 VALUE 0.          
023100     05  WS-GRAND-TOTAL             PIC S9(09)V99 COMP-3 VALUE 0.         
023200     05  FILLER                       PIC X(02).                          
023300*                                                                         
023400*        *******************                                              
023500*            report lines                                                 
023600*        *******************                                              
023700 01  RPT-HEADER1.                                                         
023800     05  FILLER                       PIC X(40)                           
023900               VALUE 'ORDER PROCESSING SUMMARY   RUN DATE: '.             
024000     05  RPT-MM                       PIC 99.                             
024100     05  FILLER                       PIC X(01)  VALUE '/'.               
024200     05  RPT-DD                       PIC 99.                             
024300     05  FILLER                       PIC X(01)  VALUE '/'.               
024400     05  RPT-YY                       PIC 99.                             
024500     05  FILLER                       PIC X(20)                           
024600               VALUE '  (MM/DD/YY)  TIME: '.                              
024700     05  RPT-HH                       PIC 99.                             
024800     05  FILLER                       PIC X(01)  VALUE ':'.               
024900     05  RPT-MIN                      PIC 99.                             
025000     05  FILLER                       PIC X(01)  VALUE ':'.               
025100     05  RPT-SS                       PIC 99.                             
025200     05  FILLER                       PIC X(53)  VALUE SPACES.            
025300*                                                                         
025400 01  RPT-COLUMN-HDR1.                                                     
025500     05  FILLER  PIC X(10) VALUE 'ORDER ID  '.                            
025600     05  FILLER  PIC X(27) VALUE 'CUSTOMER NAME              '.           
025700     05  FILLER  PIC X(12) VALUE 'STATUS      '.                          
025800     05  FILLER  PIC X(16) VALUE '  TOTAL PRICE   '.                      
025900     05  FILLER  PIC X(07) VALUE 'SMS'.                                   
026000     05  FILLER  PIC X(60) VALUE SPACES.                                  
026100*                                                                         
026200 01  RPT-ORDER-DETAIL.                                                    
026300     05  RPT-ORD-ID                   PIC ZZZZZ9.                         
026400     05  FILLER                       PIC X(04)  VALUE SPACES.            
026500     05  RPT-CUST-NAME                PIC X(25).                          
026600     05  FILLER                       PIC X(02)  VALUE SPACES.            
026700     05  RPT-STATUS                   PIC X(10).                          
026800     05  FILLER                       PIC X(02)  VALUE SPACES.            
026900     05  RPT-TOTAL-PRICE              PIC ZZ,ZZZ,ZZ9.99.                  
027000     05  FILLER                       PIC X(04)  VALUE SPACES.            
027100     05  RPT-SMS-FLAG                 PIC X(01).                          
027200     05  FILLER                       PIC X(65)  VALUE SPACES.            
027300*                                                                         
027400 01  RPT-TOTALS-HDR.                                                      
027500     05  FILLER PIC X(26) VALUE 'ORDER RUN CONTROL TOTALS:'.              
027600     05  FILLER PIC X(106) VALUE SPACES.                                  
027700*                                                                         
027800 01  RPT-TOTALS-DETAIL.                                                   
027900     05  RPT-TOT-LABEL                PIC X(32).                          
028000     05  RPT-TOT-VALUE                PIC ZZZ,ZZZ,ZZ9.                    
028100     05  FILLER                       PIC X(89)  VALUE SPACES.            
028200*                                                                         
028300 01  RPT-TOTALS-AMOUNT-DETAIL.                                            
028400     05  RPT-AMT-LABEL                PIC X(32).                          
028500     05  RPT-AMT-VALUE                PIC ZZZ,ZZZ,ZZ9.99.                 
028600     05  FILLER                       PIC X(86)  VALUE SPACES.            
028700*                                                                         
028800***************************************************************           
028900 PROCEDURE DIVISION.                                                      
029000***************************************************************           
029100*                                                                         
029200 000-MAIN-LOGIC.                                                          
029300     ACCEPT CURRENT-DATE FROM DATE.                                       
029400     ACCEPT CURRENT-TIME FROM TIME.                                       
029500     DISPLAY 'ORDPRC1 STARTED  DATE = ' CURRENT-MONTH '/'                 
029600             CURRENT-DAY '/' CURRENT-YEAR '  (MM/DD/YY)'.                 
029700     DISPLAY '                 TIME = ' CURRENT-HOUR ':'                  
029800             CURRENT-MINUTE ':' CURRENT-SECOND.                           
029900     IF CURRENT-DATE-NUMERIC = ZERO                                       
030000         DISPLAY 'WARNING - SYSTEM DATE NOT RETURNED, ' ,                 
030100                 'RUN DATE ON REPORT WILL BE ZERO'                        
030200     END-IF.                                                              
030300*                                                                         
030400     PERFORM 700-OPEN-FILES THRU 700-EXIT.                                
030500     PERFORM 710-LOAD-ITEM-TABLE THRU 710-EXIT.                           
030600     PERFORM 800-INIT-REPORT THRU 800-EXIT.                               
030700*                                                                         
030800     PERFORM 720-READ-ORDER-HEADER THRU 720-EXIT.                         
030900     PERFORM 730-READ-ORDER-LINE THRU 730-EXIT.                           
031000     PERFORM 100-PROCESS-ORDER THRU 100-EXIT                              
031100         UNTIL WS-ORDHDR-EOF = 'Y'.                                       
031200*                                                                         
031300     PERFORM 760-WRITE-ITEM-CATALOG THRU 760-EXIT.                        
031400     PERFORM 870-WRITE-REPORT-TOTALS THRU 870-EXIT.                       
031500     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                               
031600*                                                                         
031700     GOBACK.                                                              
031800*                                                                         
031900 100-PROCESS-ORDER.                                                       
032000     ADD 1 TO WS-ORDERS-READ.                                             
032100     MOVE 'N' TO WS-ORDER-REJECTED.                                       
032200     MOVE ZERO TO PO-TOTAL-PRICE.                                         
032300     MOVE ZERO TO WS-OLW-COUNT.                                           
032400     MOVE WS-ORD-ID TO WS-CURR-ORD-ID.                                    
032500*                                                                         
032600     PERFORM 200-VALIDATE-ORDER-STATUS THRU 200-EXIT.                     
032700     PERFORM 300-MATCH-ORDER-LINES THRU 300-EXIT.                         
032800*                                                                         
032900     IF WS-ORDER-REJECTED = 'Y'                                           
033000         ADD 1 TO WS-ORDERS-REJECTED                                      
033100     ELSE                                                                 
033200         PERFORM 400-APPLY-NOTIFICATION-RULE THRU 400-EXIT                
033300         PERFORM 450-WRITE-PRICED-ORDER THRU 450-EXIT                     
033400         IF WS-ORD-STAT-DELIVERED                                         
033500             PERFORM 500-POST-INVENTORY THRU 500-EXIT                     
033600         END-IF                                                           
033700         PERFORM 850-WRITE-ORDER-DETAIL-LINE THRU 850-EXIT                
033800         ADD 1 TO WS-ORDERS-PRICED                                        
033900     END-IF.                                                              
034000*                                                                         
034100     PERFORM 720-READ-ORDER-HEADER THRU 720-EXIT.                         
034200 100-EXIT.                                                                
034300     EXIT.                                                                
034400*                                                                         
034500 200-VALIDATE-ORDER-STATUS.                                               
034600     IF WS-ORD-STATUS = SPACES                                            
034700         MOVE 'NEW' TO WS-ORD-STATUS                                      
034800     ELSE                                                                 
034900         IF WS-ORD-STATUS (1:1) NOT VALID-STATUS-LTR                      
035000             MOVE 'Y' TO WS-ORDER-REJECTED                                
035100         ELSE                                                             
035200             IF NOT (WS-ORD-STAT-NEW                                      
035300                  OR WS-ORD-STAT-PREPARING                                
035400                  OR WS-ORD-STAT-READY                                    
035500                  OR WS-ORD-STAT-DELIVERED                                
035600                  OR WS-ORD-STAT-CANCELED)                                
035700                 MOVE 'Y' TO WS-ORDER-REJECTED                            
035800             END-IF                                                       
035900         END-IF                                                           
036000     END-IF.                                                              
036100 200-EXIT.                                                                
036200     EXIT.                                                                
036300*                                                                         
036400 300-MATCH-ORDER-LINES.                                                   
036500     PERFORM 310-VALIDATE-AND-PRICE-LINE THRU 310-EXIT                    
036600         UNTIL WS-ORDLN-EOF = 'Y'                                         
036700            OR WS-OL-ORDER-ID NOT = WS-CURR-ORD-ID.                       
036800 300-EXIT.                                                                
036900     EXIT.                                                                
037000*                                                                         
037100 310-VALIDATE-AND-PRICE-LINE.                                             
037200     ADD 1 TO WS-LINES-READ.                                              
037300     IF WS-OL-COUNT < 1                                                   
037400         ADD 1 TO WS-LINES-REJECTED                                       
037500         MOVE 'Y' TO WS-ORDER-REJECTED                                    
037600     ELSE                                                                 
037700         PERFORM 320-LOOKUP-CATALOG-ITEM THRU 320-EXIT                    
037800         IF WS-ITEM-FOUND NOT = 'Y'                                       
037900             ADD 1 TO WS-LINES-REJECTED                                   
038000             MOVE 'Y' TO WS-ORDER-REJECTED                                
038100         ELSE                                                             
038200             COMPUTE WS-LINE-AMOUNT ROUNDED =                             
038300                     WS-ITM-PRICE (WS-ITM-IDX) * WS-OL-COUNT              
038400             ADD WS-LINE-AMOUNT TO PO-TOTAL-PRICE                         
038500             IF WS-OLW-COUNT < 50                                         
038600                 ADD 1 TO WS-OLW-COUNT                                    
038700                 SET WS-OLW-SUB TO WS-OLW-COUNT                           
038800                 SET WS-OLW-ITEM-IDX (WS-OLW-SUB) TO WS-ITM-IDX           
038900                 MOVE WS-OL-COUNT TO                                      
039000                         WS-OLW-ITEM-COUNT (WS-OLW-SUB)                   
039100             END-IF                                                       
039200         END-IF                                                           
039300     END-IF.                                                              
039400     PERFORM 730-READ-ORDER-LINE THRU 730-EXIT.                           
039500 310-EXIT.                                                                
039600     EXIT.                                                                
039700*                                                                         
039800 320-LOOKUP-CATALOG-ITEM.                                                 
039900     MOVE 'N' TO WS-ITEM-FOUND.                                           
040000     SEARCH ALL WS-ITEM-ENTRY                                             
040100         AT END                                                           
040200             MOVE 'N' TO WS-ITEM-FOUND                                    
040300         WHEN WS-ITM-ID (WS-ITM-IDX) = WS-OL-ITEM-ID                      
040400             MOVE 'Y' TO WS-ITEM-FOUND.                                   
040500 320-EXIT.                                                                
040600     EXIT.                                                                
040700*                                                                         
040800 400-APPLY-NOTIFICATION-RULE.                                             
040900     IF PO-TOTAL-PRICE > 50.00                                            
041000         MOVE WS-ORD-PHONE TO WS-NOTIFY-PHONE                             
041100         MOVE WS-NOTIFY-LINE TO NOTIFY-MSG-TEXT                           
041200         WRITE NOTIFY-REC                                                 
041300         MOVE 'Y' TO PO-SMS-FLAG                                          
041400         ADD 1 TO WS-SMS-SENT-COUNT                                       
041500     ELSE                                                                 
041600         MOVE 'N' TO PO-SMS-FLAG                                          
041700     END-IF.                                                              
041800 400-EXIT.                                                                
041900     EXIT.                                                                
042000*                                                                         
042100 450-WRITE-PRICED-ORDER.                                                  
042200     MOVE WS-ORD-ID          TO PO-ID.                                    
042300     MOVE WS-ORD-CUST-NAME   TO PO-CUST-NAME.                             
042400     MOVE WS-ORD-PHONE       TO PO-PHONE.                                 
042500     MOVE WS-ORD-ADDRESS     TO PO-ADDRESS.                               
042600     MOVE WS-ORD-STATUS      TO PO-STATUS.                                
042700     ADD PO-TOTAL-PRICE TO WS-GRAND-TOTAL.                                
042800     WRITE PRICED-ORDER-REC-FD FROM PRICED-ORDER-REC.                     
042900     IF WS-ORDOUT-STATUS NOT = '00'                                       
043000         DISPLAY 'ERROR WRITING PRICED ORDER FILE.  RC: '                 
043100                 WS-ORDOUT-STATUS                                         
043200     END-IF.                                                              
043300 450-EXIT.                                                                
043400     EXIT.                                                                
043500*                                                                         
043600 500-POST-INVENTORY.                                                      
043700     PERFORM 510-POST-ONE-LINE-ITEM THRU 510-EXIT                         
043800         VARYING WS-OLW-SUB FROM 1 BY 1                                   
043900         UNTIL WS-OLW-SUB > WS-OLW-COUNT.                                 
044000 500-EXIT.                                                                
044100     EXIT.                                                                
044200*                                                                         
044300 510-POST-ONE-LINE-ITEM.                                                  
044400     SET WS-ITM-IDX TO WS-OLW-ITEM-IDX (WS-OLW-SUB).                      
044500     IF WS-ITM-QTY (WS-ITM-IDX) < WS-OLW-ITEM-COUNT (WS-OLW-SUB)          
044600         ADD 1 TO WS-INV-SHORT-COUNT                                      
044700         MOVE ZERO TO WS-ITM-QTY (WS-ITM-IDX)                             
044800     ELSE                                                                 
044900         SUBTRACT WS-OLW-ITEM-COUNT (WS-OLW-SUB)                          
045000             FROM WS-ITM-QTY (WS-ITM-IDX)                                 
045100     END-IF.                                                              
045200 510-EXIT.                                                                
045300     EXIT.                                                                
045400*                                                                         
045500 700-OPEN-FILES.                                                          
045600     OPEN INPUT  ITEM-CATALOG-FILE                                        
045700                 ORDER-HEADER-FILE                                        
045800                 ORDER-LINE-FILE                                          
045900          OUTPUT ITEM-CATALOG-FILE-OUT                                    
046000                 PRICED-ORDER-FILE                                        
046100                 NOTIFY-LOG-FILE                                          
046200                 REPORT-FILE.                                             
046300     IF WS-ITEMIN-STATUS NOT = '00'                                       
046400         DISPLAY 'ERROR OPENING ITEM CATALOG INPUT.  RC: '                
046500                 WS-ITEMIN-STATUS                                         
046600         MOVE WS-ITEMIN-STATUS TO WS-STATUS-TEST                          
046700         IF WS-STATUS-TEST-N > 30                                         
046800             DISPLAY 'SEVERE I/O ERROR ON ITEM CATALOG INPUT'             
046900         END-IF                                                           
047000         MOVE 16 TO RETURN-CODE                                           
047100         MOVE 'Y' TO WS-ORDHDR-EOF                                        
047200     END-IF.                                                              
047300     IF WS-ORDHDR-STATUS NOT = '00'                                       
047400         DISPLAY 'ERROR OPENING ORDER HEADER INPUT.  RC: '                
047500                 WS-ORDHDR-STATUS                                         
047600         MOVE 16 TO RETURN-CODE                                           
047700         MOVE 'Y' TO WS-ORDHDR-EOF                                        
047800     END-IF.                                                              
047900     IF WS-ORDLN-STATUS NOT = '00'                                        
048000         DISPLAY 'ERROR OPENING ORDER LINE INPUT.  RC: '                  
048100                 WS-ORDLN-STATUS                                          
048200         MOVE 16 TO RETURN-CODE                                           
048300         MOVE 'Y' TO WS-ORDHDR-EOF                                        
048400     END-IF.                                                              
048500 700-EXIT.                                                                
048600     EXIT.                                                                
048700*                                                                         
048800 710-LOAD-ITEM-TABLE.                                                     
048900     MOVE ZERO TO WS-ITEM-TABLE-COUNT.                                    
049000     READ ITEM-CATALOG-FILE INTO WS-ITEM-READ-AREA.                       
049100     PERFORM 717-ADD-ITEM-TABLE-ENTRY THRU 717-EXIT                       
049200         UNTIL WS-ITEMIN-STATUS NOT = '00'.                               
049300 710-EXIT.                                                                
049400     EXIT.                                                                
049500*                                                                         
049600 717-ADD-ITEM-TABLE-ENTRY.                                                
049700     ADD 1 TO WS-ITEM-TABLE-COUNT.                                        
049800     IF WS-ITEM-TABLE-COUNT >= 500                                        
049900         DISPLAY 'ITEM CATALOG TABLE FULL AT 500 ENTRIES'                 
050000         MOVE '10' TO WS-ITEMIN-STATUS                                    
050100     ELSE                                                                 
050200         SET WS-ITM-IDX TO WS-ITEM-TABLE-COUNT                            
050300         MOVE WS-ITEM-READ-AREA TO WS-ITEM-ENTRY (WS-ITM-IDX)             
050400         READ ITEM-CATALOG-FILE INTO WS-ITEM-READ-AREA                    
050500     END-IF.                                                              
050600 717-EXIT.                                                                
050700     EXIT.                                                                
050800*                                                                         
050900 720-READ-ORDER-HEADER.                                                   
051000     READ ORDER-HEADER-FILE INTO WS-ORDER-HDR                             
051100         AT END                                                           
051200             MOVE 'Y' TO WS-ORDHDR-EOF.                                   
051300 720-EXIT.                                                                
051400     EXIT.                                                                
051500*                                                                         
051600 730-READ-ORDER-LINE.                                                     
051700     READ ORDER-LINE-FILE INTO WS-ORDER-LINE                              
051800         AT END                                                           
051900             MOVE 'Y' TO WS-ORDLN-EOF                                     
052000             MOVE 999999 TO WS-OL-ORDER-ID.                               
052100 730-EXIT.                                                                
052200     EXIT.                                                                
052300*                                                                         
052400 760-WRITE-ITEM-CATALOG.                                                  
052500     PERFORM 765-WRITE-ONE-ITEM THRU 765-EXIT                             
052600         VARYING WS-ITM-IDX FROM 1 BY 1                                   
052700         UNTIL WS-ITM-IDX > WS-ITEM-TABLE-COUNT.                          
052800 760-EXIT.                                                                
052900     EXIT.                                                                
053000*                                                                         
053100 765-WRITE-ONE-ITEM.                                                      
053200     MOVE WS-ITEM-ENTRY (WS-ITM-IDX) TO WS-ITEM-OUT-REC.                  
053300     WRITE ITEM-OUT-REC-FD FROM WS-ITEM-OUT-REC.                          
053400     IF WS-ITEMOUT-STATUS NOT = '00'                                      
053500         DISPLAY 'ERROR WRITING ITEM CATALOG OUTPUT.  RC: '               
053600                 WS-ITEMOUT-STATUS                                        
053700     END-IF.                                                              
053800 765-EXIT.                                                                
053900     EXIT.                                                                
054000*                                                                         
054100 790-CLOSE-FILES.                                                         
054200     CLOSE ITEM-CATALOG-FILE                                              
054300           ITEM-CATALOG-FILE-OUT                                          
054400           ORDER-HEADER-FILE                                              
054500           ORDER-LINE-FILE                                                
054600           PRICED-ORDER-FILE                                              
054700           NOTIFY-LOG-FILE                                                
054800           REPORT-FILE.                                                   
054900 790-EXIT.                                                                
055000     EXIT.                                                                
055100*                                                                         
055200 800-INIT-REPORT.                                                         
055300     MOVE CURRENT-YEAR   TO RPT-YY.                                       
055400     MOVE CURRENT-MONTH  TO RPT-MM.                                       
055500     MOVE CURRENT-DAY    TO RPT-DD.                                       
055600     MOVE CURRENT-HOUR   TO RPT-HH.                                       
055700     MOVE CURRENT-MINUTE TO RPT-MIN.                                      
055800     MOVE CURRENT-SECOND TO RPT-SS.                                       
055900     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.                     
056000     WRITE REPORT-RECORD FROM RPT-COLUMN-HDR1 AFTER 2.                    
056100 800-EXIT.                                                                
056200     EXIT.                                                                
056300*                                                                         
056400 850-WRITE-ORDER-DETAIL-LINE.                                             
056500     MOVE PO-ID            TO RPT-ORD-ID.                                 
056600     MOVE PO-CUST-NAME      TO RPT-CUST-NAME.                             
056700     MOVE PO-STATUS         TO RPT-STATUS.                                
056800     MOVE PO-TOTAL-PRICE    TO RPT-TOTAL-PRICE.                           
056900     MOVE PO-SMS-FLAG       TO RPT-SMS-FLAG.                              
057000     WRITE REPORT-RECORD FROM RPT-ORDER-DETAIL AFTER 1.                   
057100 850-EXIT.                                                                
057200     EXIT.                                                                
057300*                                                                         
057400 870-WRITE-REPORT-TOTALS.                                                 
057500     WRITE REPORT-RECORD FROM RPT-TOTALS-HDR AFTER 2.                     
057600*                                                                         
057700     MOVE 'ORDERS READ'               TO RPT-TOT-LABEL.                   
057800     MOVE WS-ORDERS-READ              TO RPT-TOT-VALUE.                   
057900     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL AFTER 2.                  
058000*                                                                         
058100     MOVE 'ORDERS PRICED'             TO RPT-TOT-LABEL.                   
058200     MOVE WS-ORDERS-PRICED            TO RPT-TOT-VALUE.                   
058300     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL AFTER 1.                  
058400*                                                                         
058500     MOVE 'ORDERS REJECTED'           TO RPT-TOT-LABEL.                   
058600     MOVE WS-ORDERS-REJECTED          TO RPT-TOT-VALUE.                   
058700     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL AFTER 1.                  
058800*                                                                         
058900     MOVE 'ORDER LINES READ'          TO RPT-TOT-LABEL.                   
059000     MOVE WS-LINES-READ               TO RPT-TOT-VALUE.                   
059100     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL AFTER 1.                  
059200*                                                                         
059300     MOVE 'ORDER LINES REJECTED'      TO RPT-TOT-LABEL.                   
059400     MOVE WS-LINES-REJECTED           TO RPT-TOT-VALUE.                   
059500     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL AFTER 1.                  
059600*                                                                         
059700     MOVE 'SMS NOTIFICATIONS SENT'    TO RPT-TOT-LABEL.                   
059800     MOVE WS-SMS-SENT-COUNT           TO RPT-TOT-VALUE.                   
059900     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL AFTER 1.                  
060000*                                                                         
060100     MOVE 'INVENTORY SHORT WARNINGS'  TO RPT-TOT-LABEL.                   
060200     MOVE WS-INV-SHORT-COUNT          TO RPT-TOT-VALUE.                   
060300     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL AFTER 1.                  
060400*                                                                         
060500     MOVE 'GRAND TOTAL ORDER AMOUNT'  TO RPT-AMT-LABEL.                   
060600     MOVE WS-GRAND-TOTAL              TO RPT-AMT-VALUE.                   
060700     WRITE REPORT-RECORD FROM RPT-TOTALS-AMOUNT-DETAIL AFTER 1.           
060800 870-EXIT.                                                                
060900     EXIT.                                                                
